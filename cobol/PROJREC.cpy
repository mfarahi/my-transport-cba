000100******************************************************************00000100
000200*    PROJREC  --  PROJECT PARAMETER RECORD                       *00000200
000300*    ONE OCCURRENCE PER TRANSPORTATION PROJECT TO BE EVALUATED.  *00000300
000400*    CARRIED ON PROJIN (LINE SEQUENTIAL).  FIXED-FORM, ONE       *00000400
000500*    RECORD PER LINE.  BASE = NO-BUILD SCENARIO, BUILD = THE     *00000500
000600*    PROPOSED IMPROVEMENT SCENARIO.                             * 00000600
000700*                                                                 00000700
000800*    11/03/91  RTB   ORIGINAL LAYOUT FOR DIST ECONOMICS RUN.      00000800
000900*    04/19/94  RTB   ADDED BUILD-LENGTH, WAS ASSUMED = BASE.      00000900
001000******************************************************************00001000
001100 01  PROJECT-RECORD.                                              00001100
001200     05  PROJ-ID                     PIC X(8).                    00001200
001300     05  PROJ-NAME                   PIC X(30).                   00001300
001400*        ---------------------------------------------------      00001400
001500*        NO-BUILD (BASE) SCENARIO FIELDS                          00001500
001600*        ---------------------------------------------------      00001600
001700     05  HORIZON-YEARS               PIC 9(2).                    00001700
001800     05  TRUCK-PCT                   PIC 9(2)V9(2).               00001800
001900     05  BASE-ADT                    PIC 9(7).                    00001900
002000     05  BASE-SPEED                  PIC 9(3).                    00002000
002100     05  BASE-LENGTH                 PIC 9(3)V9(2).               00002100
002200     05  BASE-ACC-RATE               PIC 9(2)V9(2).               00002200
002300*        ---------------------------------------------------      00002300
002400*        BUILD SCENARIO FIELDS                                    00002400
002500*        ---------------------------------------------------      00002500
002600     05  BUILD-ADT                   PIC 9(7).                    00002600
002700     05  BUILD-SPEED                 PIC 9(3).                    00002700
002800     05  BUILD-LENGTH                PIC 9(3)V9(2).               00002800
002900     05  BUILD-ACC-RATE              PIC 9(2)V9(2).               00002900
003000*        ---------------------------------------------------      00003000
003100*        COST FIELDS                                              00003100
003200*        ---------------------------------------------------      00003200
003300     05  CAPITAL-COST                PIC 9(11)V9(2).              00003300
003400     05  MAINT-BASE                  PIC 9(9)V9(2).               00003400
003500     05  MAINT-BUILD                 PIC 9(9)V9(2).               00003500
003600     05  FILLER                      PIC X(3).                    00003600
