000100******************************************************************00000100
000200*    PARMREC  --  ECONOMIC PARAMETER RECORD                      *00000200
000300*    SINGLE RECORD, CARRIED ON PARMIN (LINE SEQUENTIAL).         *00000300
000400*    APPLIES TO EVERY PROJECT READ FROM PROJIN FOR THE RUN.      *00000400
000500*                                                                 00000500
000600*    11/03/91  RTB   ORIGINAL LAYOUT.                             00000600
000700*    02/08/96  RTB   WIDENED DISCOUNT-RATE TO 4 DECIMALS.         00000700
000800******************************************************************00000800
000900 01  PARAM-RECORD.                                                00000900
001000     05  DISCOUNT-RATE               PIC 9(2)V9(4).               00001000
001100     05  VOT-AUTO                    PIC 9(3)V9(2).               00001100
001200     05  VOT-TRUCK                   PIC 9(3)V9(2).               00001200
001300     05  VOC-AUTO                    PIC 9(1)V9(2).               00001300
001400     05  VOC-TRUCK                   PIC 9(1)V9(2).               00001400
001500     05  AVG-ACC-COST                PIC 9(9)V9(2).               00001500
001600     05  EMIT-COST-VMT               PIC 9(1)V9(4).               00001600
001700     05  FILLER                      PIC X(2).                    00001700
