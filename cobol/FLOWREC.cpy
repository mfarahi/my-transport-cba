000100******************************************************************00000100
000200*    FLOWREC  --  PROJECT CASH-FLOW DETAIL RECORD                *00000200
000300*    ONE OCCURRENCE PER PROJECT-YEAR (YEAR-NO 0 THRU HORIZON),   *00000300
000400*    WRITTEN TO FLOWOUT.  YEAR-NO ZERO IS THE CONSTRUCTION YEAR. *00000400
000500*                                                                 00000500
000600*    11/03/91  RTB   ORIGINAL LAYOUT.                             00000600
000700******************************************************************00000700
000800 01  CASHFLOW-RECORD.                                             00000800
000900     05  PROJ-ID                     PIC X(8).                    00000900
001000     05  YEAR-NO                     PIC 9(2).                    00001000
001100     05  YR-BENEFIT                  PIC S9(11)V9(2).             00001100
001200     05  YR-COST                     PIC S9(11)V9(2).             00001200
001300     05  YR-NET                      PIC S9(11)V9(2).             00001300
001400     05  FILLER                      PIC X(1).                    00001400
