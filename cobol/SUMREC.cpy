000100******************************************************************00000100
000200*    SUMREC  --  PROJECT RESULTS SUMMARY RECORD                  *00000200
000300*    ONE OCCURRENCE PER PROJECT PROCESSED, WRITTEN TO SUMOUT.    *00000300
000400*    HOLDS THE HEADLINE INDICATORS AND THE PV BREAKDOWN BY       *00000400
000500*    BENEFIT/COST CATEGORY.                                     * 00000500
000600*                                                                 00000600
000700*    11/03/91  RTB   ORIGINAL LAYOUT.                             00000700
000800*    07/14/97  RTB   ADDED PAYBACK-FLAG, SEPARATE FROM YEAR NO.   00000800
000900******************************************************************00000900
001000 01  SUMMARY-RECORD.                                              00001000
001100     05  PROJ-ID                     PIC X(8).                    00001100
001200     05  NPV-AMT                     PIC S9(11)V9(2).             00001200
001300     05  BCR-VAL                     PIC S9(3)V9(2).              00001300
001400     05  IRR-PCT                     PIC S9(3)V9(4).              00001400
001500     05  PAYBACK-YEAR                PIC 9(2).                    00001500
001600     05  PAYBACK-FLAG                PIC X(1).                    00001600
001700         88  PAYBACK-REACHED             VALUE 'Y'.               00001700
001800         88  PAYBACK-NOT-REACHED         VALUE 'N'.               00001800
001900*        ---------------------------------------------------      00001900
002000*        PRESENT-VALUE BREAKDOWN, BY BENEFIT CATEGORY             00002000
002100*        ---------------------------------------------------      00002100
002200     05  PV-TIME                     PIC S9(11)V9(2).             00002200
002300     05  PV-VOC                      PIC S9(11)V9(2).             00002300
002400     05  PV-SAFETY                   PIC S9(11)V9(2).             00002400
002500     05  PV-EMISSION                 PIC S9(11)V9(2).             00002500
002600*        ---------------------------------------------------      00002600
002700*        PRESENT-VALUE BREAKDOWN, BY COST CATEGORY                00002700
002800*        ---------------------------------------------------      00002800
002900     05  PV-CAPITAL                  PIC S9(11)V9(2).             00002900
003000     05  PV-OM                       PIC S9(11)V9(2).             00003000
003100     05  FILLER                      PIC X(2).                    00003100
