000100*****************************************************************   000100
000200*    PROGRAM-ID.  CBACALC                                       *   000200
000300*****************************************************************   000300
000400 IDENTIFICATION DIVISION.                                           000400
000500 PROGRAM-ID.      CBACALC.                                          000500
000600 AUTHOR.          R T BRENNEMAN.                                    000600
000700 INSTALLATION.    TRANSPORTATION ECONOMICS UNIT.                    000700
000800 DATE-WRITTEN.    11/03/91.                                         000800
000900 DATE-COMPILED.                                                     000900
001000 SECURITY.        NON-CONFIDENTIAL.                                 001000
001100*****************************************************************   001100
001200*    CBACALC  --  PROJECT BENEFIT-COST ANALYSIS BATCH RUN       *   001200
001300*                                                                   001300
001400*    READS ONE ECONOMIC PARAMETER RECORD (PARMIN) AND A             001400
001500*    SEQUENTIAL FILE OF PROJECT RECORDS (PROJIN).  FOR EACH         001500
001600*    PROJECT, RUNS THE BENEFIT-COST ENGINE COMPARING THE            001600
001700*    NO-BUILD (BASE) SCENARIO AGAINST THE BUILD SCENARIO OVER       001700
001800*    THE PROJECT HORIZON, DISCOUNTS THE RESULTING CASH FLOWS,       001800
001900*    AND PRODUCES --                                                001900
002000*        SUMOUT   -  ONE SUMMARY RECORD PER PROJECT                 002000
002100*        FLOWOUT  -  ONE CASH-FLOW RECORD PER PROJECT-YEAR          002100
002200*        RPTOUT   -  PRINTED ITEMIZED RESULTS REPORT                002200
002300*                                                                   002300
002400*    MODELED ON THE DISTRICT BENEFIT-COST WORKSHEETS USED BY        002400
002500*    THE PLANNING SECTION FOR CORRIDOR STUDIES.                     002500
002600*                                                                   002600
002700*    CHANGE LOG                                                     002700
002800*    ----------                                                     002800
002900*    11/03/91  RTB       ORIGINAL CODING.  REPLACES THE DESK      RTB9103 
003000*                        CALCULATOR WORKSHEET FORMERLY USED BY    RTB9103 
003100*                        THE PLANNING SECTION.                    RTB9103 
003200*    06/22/92  RTB       REQ 4410 - ADDED EMISSION BENEFIT        RTB9206 
003300*                        STREAM PER AIR QUALITY UNIT REQUEST.     RTB9206 
003400*    04/19/94  RTB       REQ 4918 - BUILD-LENGTH NO LONGER        RTB9404 
003500*                        ASSUMED EQUAL TO BASE-LENGTH.            RTB9404 
003600*    02/08/96  RTB       REQ 5201 - DISCOUNT-RATE WIDENED TO 4    RTB9602 
003700*                        DECIMALS TO MATCH STATEWIDE TABLE.       RTB9602 
003800*    07/14/97  RTB       REQ 5340 - SEPARATE PAYBACK-FLAG ADDED   RTB9707 
003900*                        SO DOWNSTREAM EXTRACTS NEED NOT TEST     RTB9707 
004000*                        PAYBACK-YEAR = 99 AS A SENTINEL.         RTB9707 
004100*    09/02/98  RTB       Y2K REVIEW - NO 2-DIGIT YEAR FIELDS ON   RTB9809 
004200*                        THIS PROGRAM.  YEAR-NO IS A HORIZON      RTB9809 
004300*                        OFFSET, NOT A CALENDAR YEAR.  NO CHANGE  RTB9809 
004400*                        REQUIRED.  SIGNED OFF PER Y2K PROJECT    RTB9809 
004500*                        PLAN STEP 14.                            RTB9809 
004600*    03/11/99  DWK       REQ 5502 - IRR NOW SOLVED BY BISECTION   DWK9903 
004700*                        IN THIS PROGRAM RATHER THAN BEING LEFT   DWK9903 
004800*                        TO THE SPREADSHEET EXTRACT.              DWK9903 
004900*    05/30/01  DWK       REQ 5890 - REJECTED-RECORD COUNT ADDED   DWK0105 
005000*                        TO THE BATCH TRAILER LINE.               DWK0105 
005100*    10/14/04  MHC       REQ 6220 - CORRECTED VOC BENEFIT SIGN    MHC0410 
005200*                        WHEN BUILD-LENGTH EXCEEDS BASE-LENGTH.   MHC0410 
005300*    08/02/06  JWP       REQ 6688 - 410-COMPUTE-YEAR-CASHFLOW     JWP0608 
005400*                        WAS ADDING A RATE*FACTOR EXPRESSION      JWP0608 
005500*                        DIRECTLY ON AN ADD STATEMENT.  CHANGED   JWP0608 
005600*                        THE FIVE PV ACCUMULATIONS TO COMPUTE     JWP0608 
005700*                        STATEMENTS WITH ROUNDED SO THE PV        JWP0608 
005800*                        TOTALS NO LONGER TRUNCATE.               JWP0608 
005900*    08/02/06  JWP       REQ 6688 - MOVED THE FILE-STATUS,        JWP0608 
006000*                        SWITCH, COUNTER AND SUBSCRIPT FIELDS     JWP0608 
006100*                        OUT OF GROUP ITEMS AND ONTO THE 77       JWP0608 
006200*                        LEVEL, SHOP STANDARD FOR STANDALONE      JWP0608 
006300*                        SCALARS.                                 JWP0608 
006400*****************************************************************   006400
006500 ENVIRONMENT DIVISION.                                              006500
006600 CONFIGURATION SECTION.                                             006600
006700 SOURCE-COMPUTER.  IBM-370.                                         006700
006800 OBJECT-COMPUTER.  IBM-370.                                         006800
006900 SPECIAL-NAMES.                                                     006900
007000     C01 IS TOP-OF-FORM                                             007000
007100     CLASS NUMERIC-SIGN-CLASS IS '+' THRU '9'.                      007100
007200 INPUT-OUTPUT SECTION.                                              007200
007300 FILE-CONTROL.                                                      007300
007400     SELECT PROJIN   ASSIGN TO PROJIN                               007400
007500         ORGANIZATION IS LINE SEQUENTIAL                            007500
007600         FILE STATUS  IS WS-PROJIN-STATUS.                          007600
007700     SELECT PARMIN   ASSIGN TO PARMIN                               007700
007800         ORGANIZATION IS LINE SEQUENTIAL                            007800
007900         FILE STATUS  IS WS-PARMIN-STATUS.                          007900
008000     SELECT SUMOUT   ASSIGN TO SUMOUT                               008000
008100         ORGANIZATION IS LINE SEQUENTIAL                            008100
008200         FILE STATUS  IS WS-SUMOUT-STATUS.                          008200
008300     SELECT FLOWOUT  ASSIGN TO FLOWOUT                              008300
008400         ORGANIZATION IS LINE SEQUENTIAL                            008400
008500         FILE STATUS  IS WS-FLOWOUT-STATUS.                         008500
008600     SELECT RPTOUT   ASSIGN TO RPTOUT                               008600
008700         ORGANIZATION IS LINE SEQUENTIAL                            008700
008800         FILE STATUS  IS WS-RPTOUT-STATUS.                          008800
008900 DATA DIVISION.                                                     008900
009000 FILE SECTION.                                                      009000
009100 FD  PROJIN                                                         009100
009200     RECORDING MODE IS F                                            009200
009300     LABEL RECORDS ARE STANDARD                                     009300
009400     DATA RECORD IS PROJECT-RECORD.                                 009400
009500 COPY PROJREC.                                                      009500
009600 FD  PARMIN                                                         009600
009700     RECORDING MODE IS F                                            009700
009800     LABEL RECORDS ARE STANDARD                                     009800
009900     DATA RECORD IS PARAM-RECORD.                                   009900
010000 COPY PARMREC.                                                      010000
010100 FD  SUMOUT                                                         010100
010200     RECORDING MODE IS F                                            010200
010300     LABEL RECORDS ARE STANDARD                                     010300
010400     DATA RECORD IS SUMMARY-RECORD.                                 010400
010500 COPY SUMREC.                                                       010500
010600 FD  FLOWOUT                                                        010600
010700     RECORDING MODE IS F                                            010700
010800     LABEL RECORDS ARE STANDARD                                     010800
010900     DATA RECORD IS CASHFLOW-RECORD.                                010900
011000 COPY FLOWREC.                                                      011000
011100 FD  RPTOUT                                                         011100
011200     RECORDING MODE IS F                                            011200
011300     LABEL RECORDS ARE OMITTED                                      011300
011400     RECORD CONTAINS 132 CHARACTERS                                 011400
011500     LINAGE IS 60 WITH FOOTING AT 55                                011500
011600     DATA RECORD IS PRINT-REC.                                      011600
011700 01  PRINT-REC                       PIC X(132).                    011700
011800 WORKING-STORAGE SECTION.                                           011800
011900******************************************************************  011900
012000*    FILE STATUS CODES, SWITCHES, COUNTERS AND SUBSCRIPTS -      *  012000
012100*    CARRIED AT THE 77 LEVEL PER SHOP STANDARD FOR STANDALONE    *  012100
012200*    SCALAR WORK FIELDS (SEE ALSO THE 77-LEVEL CLUSTER IN THE    *  012200
012300*    WRKSFINL YEAR-TABLE JOB).                                   *  012300
012400******************************************************************  012400
012500 77  WS-PROJIN-STATUS  PIC X(2)  VALUE SPACES.                      012500
012600     88  PROJIN-OK                   VALUE '00'.                    012600
012700     88  PROJIN-EOF                   VALUE '10'.                   012700
012800 77  WS-PARMIN-STATUS  PIC X(2)  VALUE SPACES.                      012800
012900     88  PARMIN-OK                   VALUE '00'.                    012900
013000 77  WS-SUMOUT-STATUS  PIC X(2)  VALUE SPACES.                      013000
013100     88  SUMOUT-OK                    VALUE '00'.                   013100
013200 77  WS-FLOWOUT-STATUS  PIC X(2)  VALUE SPACES.                     013200
013300     88  FLOWOUT-OK                   VALUE '00'.                   013300
013400 77  WS-RPTOUT-STATUS  PIC X(2)  VALUE SPACES.                      013400
013500     88  RPTOUT-OK                    VALUE '00'.                   013500
013600 77  WS-PROJIN-EOF-SW  PIC X(1)  VALUE 'N'.                         013600
013700     88  PROJIN-AT-EOF                VALUE 'Y'.                    013700
013800 77  WS-VALID-REC-SW  PIC X(1)  VALUE 'Y'.                          013800
013900     88  PROJECT-REC-VALID             VALUE 'Y'.                   013900
014000     88  PROJECT-REC-INVALID            VALUE 'N'.                  014000
014100 77  WS-PAYBACK-FOUND-SW  PIC X(1) VALUE 'N'.                       014100
014200     88  PAYBACK-ALREADY-FOUND       VALUE 'Y'.                     014200
014300 77  WS-IRR-CONVERGED-SW  PIC X(1) VALUE 'N'.                       014300
014400     88  IRR-CONVERGED                VALUE 'Y'.                    014400
014500 77  WS-IRR-SIGN-CHANGE-SW  PIC X(1) VALUE 'N'.                     014500
014600     88  IRR-BRACKETED                VALUE 'Y'.                    014600
014700 77  WS-PROJ-READ-CTR  PIC S9(5) COMP  VALUE 0.                     014700
014800 77  WS-PROJ-REJECT-CTR  PIC S9(5) COMP  VALUE 0.                   014800
014900 77  WS-PROJ-PROCESSED-CTR  PIC S9(5) COMP  VALUE 0.                014900
015000 77  WS-YEAR-NO  PIC S9(4) COMP.                                    015000
015100 77  WS-IRR-ITER-CTR  PIC S9(4) COMP.                               015100
015200******************************************************************  015200
015300*    BATCH GRAND TOTALS (BATCH FLOW STEP 2F / 3)                 *  015300
015400******************************************************************  015400
015500 01  WS-GRAND-TOTALS.                                               015500
015600     05  WS-GT-PV-BENEFIT  PIC S9(13)V9(2) COMP-3 VALUE 0.          015600
015700     05  WS-GT-PV-COST  PIC S9(13)V9(2) COMP-3 VALUE 0.             015700
015800     05  WS-GT-NPV  PIC S9(13)V9(2) COMP-3 VALUE 0.                 015800
015900     05  FILLER  PIC X(01) VALUE SPACE.                             015900
016000*****************************************************************   016000
016100*    DERIVED UNIT VALUES (RULES 1-4)                            *   016100
016200*****************************************************************   016200
016300 01  WS-DERIVED-VALUES.                                             016300
016400     05  WS-TRUCK-SHARE  PIC S9(1)V9(6) COMP-3 VALUE 0.             016400
016500     05  WS-AVG-VOT  PIC S9(5)V9(6) COMP-3 VALUE 0.                 016500
016600     05  WS-AVG-VOC  PIC S9(3)V9(6) COMP-3 VALUE 0.                 016600
016700     05  WS-DAILY-VOL-AVG  PIC S9(9)V9(2) COMP-3 VALUE 0.           016700
016800     05  WS-VMT-BASE  PIC S9(13)V9(4) COMP-3 VALUE 0.               016800
016900     05  WS-VMT-BUILD  PIC S9(13)V9(4) COMP-3 VALUE 0.              016900
017000     05  WS-DISCOUNT-RATE-DEC  PIC S9(1)V9(6) COMP-3 VALUE 0.       017000
017100     05  FILLER  PIC X(01) VALUE SPACE.                             017100
017200*****************************************************************   017200
017300*    ANNUAL BENEFIT AND COST STREAMS (RULES 5-9)                *   017300
017400*****************************************************************   017400
017500 01  WS-ANNUAL-STREAMS.                                             017500
017600     05  WS-TIME-COST-BASE  PIC S9(7)V9(6) COMP-3 VALUE 0.          017600
017700     05  WS-TIME-COST-BUILD  PIC S9(7)V9(6) COMP-3 VALUE 0.         017700
017800     05  WS-BEN-TIME  PIC S9(11)V9(2) COMP-3 VALUE 0.               017800
017900     05  WS-BEN-VOC  PIC S9(11)V9(2) COMP-3 VALUE 0.                017900
018000     05  WS-CRASHES-BASE  PIC S9(9)V9(4) COMP-3 VALUE 0.            018000
018100     05  WS-CRASHES-BUILD  PIC S9(9)V9(4) COMP-3 VALUE 0.           018100
018200     05  WS-BEN-SAFETY  PIC S9(11)V9(2) COMP-3 VALUE 0.             018200
018300     05  WS-BEN-EMISSION  PIC S9(11)V9(2) COMP-3 VALUE 0.           018300
018400     05  WS-COST-OM-NET  PIC S9(11)V9(2) COMP-3 VALUE 0.            018400
018500     05  FILLER  PIC X(01) VALUE SPACE.                             018500
018600*****************************************************************   018600
018700*    DISCOUNTED CASH-FLOW WORK FIELDS (RULE 10)                 *   018700
018800*****************************************************************   018800
018900 01  WS-CASHFLOW-WORK.                                              018900
019000     05  WS-DISCOUNT-FACTOR  PIC S9(3)V9(8) COMP-3 VALUE 0.         019000
019100     05  WS-YR-BENEFIT  PIC S9(11)V9(2) COMP-3 VALUE 0.             019100
019200     05  WS-YR-COST  PIC S9(11)V9(2) COMP-3 VALUE 0.                019200
019300     05  WS-YR-NET  PIC S9(11)V9(2) COMP-3 VALUE 0.                 019300
019400     05  WS-CUM-NET-FLOW  PIC S9(11)V9(2) COMP-3 VALUE 0.           019400
019500     05  FILLER  PIC X(01) VALUE SPACE.                             019500
019600*****************************************************************   019600
019700*    PV ACCUMULATORS AND INDICATORS (RULES 11-14)                *  019700
019800*****************************************************************   019800
019900 01  WS-PV-ACCUM.                                                   019900
020000     05  WS-PV-TIME  PIC S9(11)V9(2) COMP-3 VALUE 0.                020000
020100     05  WS-PV-VOC  PIC S9(11)V9(2) COMP-3 VALUE 0.                 020100
020200     05  WS-PV-SAFETY  PIC S9(11)V9(2) COMP-3 VALUE 0.              020200
020300     05  WS-PV-EMISSION  PIC S9(11)V9(2) COMP-3 VALUE 0.            020300
020400     05  WS-PV-CAPITAL  PIC S9(11)V9(2) COMP-3 VALUE 0.             020400
020500     05  WS-PV-OM  PIC S9(11)V9(2) COMP-3 VALUE 0.                  020500
020600     05  FILLER  PIC X(01) VALUE SPACE.                             020600
020700 01  WS-INDICATORS.                                                 020700
020800     05  WS-TOTAL-PV-BENEFIT  PIC S9(12)V9(2) COMP-3 VALUE 0.       020800
020900     05  WS-TOTAL-PV-COST  PIC S9(12)V9(2) COMP-3 VALUE 0.          020900
021000     05  WS-NPV-AMT  PIC S9(12)V9(2) COMP-3 VALUE 0.                021000
021100     05  WS-BCR-VAL  PIC S9(3)V9(2) COMP-3 VALUE 0.                 021100
021200     05  WS-IRR-PCT  PIC S9(3)V9(4) COMP-3 VALUE 0.                 021200
021300     05  WS-PAYBACK-YEAR  PIC 9(2)       VALUE 99.                  021300
021400     05  WS-PAYBACK-FLAG  PIC X(1)       VALUE 'N'.                 021400
021500     05  FILLER  PIC X(01) VALUE SPACE.                             021500
021600*****************************************************************   021600
021700*    IRR BISECTION WORK FIELDS (RULE 14)                        *   021700
021800*****************************************************************   021800
021900 01  WS-IRR-WORK.                                                   021900
022000     05  WS-IRR-LOW  PIC S9(3)V9(6) COMP-3 VALUE 0.                 022000
022100     05  WS-IRR-HIGH  PIC S9(3)V9(6) COMP-3 VALUE 0.                022100
022200     05  WS-IRR-MID  PIC S9(3)V9(6) COMP-3 VALUE 0.                 022200
022300     05  WS-NPV-AT-LOW  PIC S9(12)V9(2) COMP-3 VALUE 0.             022300
022400     05  WS-NPV-AT-MID  PIC S9(12)V9(2) COMP-3 VALUE 0.             022400
022500     05  WS-IRR-FACTOR  PIC S9(3)V9(8) COMP-3 VALUE 0.              022500
022600     05  FILLER  PIC X(01) VALUE SPACE.                             022600
022700*****************************************************************   022700
022800*    DWK9903 - TRACE AREA FOR THE OPERATOR SYSOUT MESSAGE WHEN      022800
022900*    THE BISECTION DOES NOT CONVERGE, SO THE LAST RATE TRIED        022900
023000*    CAN BE SEEN WITHOUT PULLING THE JOB INTO A DEBUGGER.           023000
023100*****************************************************************   023100
023200 01  WS-IRR-TRACE-AREA.                                             023200
023300     05  WS-IRR-TRACE-PCT  PIC S9(3)V9(4) VALUE 0.                  023300
023400 01  WS-IRR-TRACE-ALT REDEFINES WS-IRR-TRACE-AREA                   023400
023500                                     PIC S9(7).                     023500
023600*****************************************************************   023600
023700*    SYSTEM DATE - USED ON THE REPORT HEADING ONLY                  023700
023800*    (SEE ALSO THE IRR-TRACE REDEFINES ABOVE AND THE                023800
023900*    PAYBACK-TEXT REDEFINES BELOW)                                  023900
024000*****************************************************************   024000
024100 01  WS-CURRENT-DATE.                                               024100
024200     05  WS-CUR-YY  PIC 9(2).                                       024200
024300     05  WS-CUR-MM  PIC 9(2).                                       024300
024400     05  WS-CUR-DD  PIC 9(2).                                       024400
024500 01  WS-CURRENT-DATE-N REDEFINES WS-CURRENT-DATE                    024500
024600                                     PIC 9(6).                      024600
024700*****************************************************************   024700
024800*    RULE 16 - PV AMOUNTS ARE COMPUTED DIRECTLY INTO THE REPORT     024800
024900*    LINE'S EDITED FIELDS (SEE 700/710/720 BELOW) SO THE HALF-UP    024900
025000*    ROUNDING HAPPENS AT THE SAME POINT THE MILLIONS CONVERSION     025000
025100*    HAPPENS - NO INTERMEDIATE WORK FIELD IS CARRIED HERE.          025100
025200*****************************************************************   025200
025300*    PAYBACK DISPLAY WORK - SHOWS THE YEAR NUMBER, OR THE           025300
025400*    LITERAL 'NOT REACHED' WHEN PAYBACK WAS NOT ACHIEVED            025400
025500*****************************************************************   025500
025600 01  WS-PAYBACK-DISPLAY.                                            025600
025700     05  WS-PAYBACK-YR-ED  PIC Z9.                                  025700
025800     05  WS-PAYBACK-FILL  PIC X(10) VALUE SPACES.                   025800
025900 01  WS-PAYBACK-TEXT REDEFINES WS-PAYBACK-DISPLAY                   025900
026000                                     PIC X(12).                     026000
026100*****************************************************************   026100
026200*    REPORT HEADING LINES                                           026200
026300*****************************************************************   026300
026400 01  RPT-HEADING1.                                                  026400
026500     05  FILLER  PIC X(40) VALUE                                    026500
026600         'TRANSPORTATION BENEFIT-COST ANALYSIS'.                    026600
026700     05  FILLER  PIC X(12) VALUE                                    026700
026800         '  RUN DATE: '.                                            026800
026900     05  RH1-MM  PIC 99.                                            026900
027000     05  FILLER  PIC X(1) VALUE '/'.                                027000
027100     05  RH1-DD  PIC 99.                                            027100
027200     05  FILLER  PIC X(1) VALUE '/'.                                027200
027300     05  RH1-YY  PIC 99.                                            027300
027400     05  FILLER  PIC X(64) VALUE SPACES.                            027400
027500 01  RPT-HEADING2.                                                  027500
027600     05  FILLER  PIC X(11) VALUE 'PROJECT ID:'.                     027600
027700     05  RH2-PROJ-ID  PIC X(9).                                     027700
027800     05  FILLER  PIC X(6)  VALUE SPACES.                            027800
027900     05  RH2-PROJ-NAME  PIC X(30).                                  027900
028000     05  FILLER  PIC X(76) VALUE SPACES.                            028000
028100 01  RPT-HEADING3.                                                  028100
028200     05  FILLER  PIC X(9)  VALUE 'HORIZON: '.                       028200
028300     05  RH3-HORIZON  PIC Z9.                                       028300
028400     05  FILLER  PIC X(9)  VALUE ' YEARS   '.                       028400
028500     05  FILLER  PIC X(16) VALUE                                    028500
028600         'DISCOUNT RATE: '.                                         028600
028700     05  RH3-DISCOUNT  PIC Z9.9999.                                 028700
028800     05  FILLER  PIC X(1)  VALUE '%'.                               028800
028900     05  FILLER  PIC X(69) VALUE SPACES.                            028900
029000 01  RPT-HEADLINE.                                                  029000
029100     05  FILLER  PIC X(6)  VALUE 'NPV $M'.                          029100
029200     05  RHL-NPV  PIC -ZZZ,ZZ9.9.                                   029200
029300     05  FILLER  PIC X(4)  VALUE SPACES.                            029300
029400     05  FILLER  PIC X(4)  VALUE 'B/C '.                            029400
029500     05  RHL-BCR  PIC -ZZ9.99.                                      029500
029600     05  FILLER  PIC X(4)  VALUE SPACES.                            029600
029700     05  FILLER  PIC X(5)  VALUE 'IRR %'.                           029700
029800     05  RHL-IRR  PIC -ZZ9.9.                                       029800
029900     05  FILLER  PIC X(4)  VALUE SPACES.                            029900
030000     05  FILLER  PIC X(9)  VALUE 'PAYBACK: '.                       030000
030100     05  RHL-PAYBACK  PIC X(12).                                    030100
030200     05  FILLER  PIC X(62) VALUE SPACES.                            030200
030300 01  RPT-BLANK-LINE                  PIC X(132) VALUE SPACES.       030300
030400*****************************************************************   030400
030500*    REPORT SECTION HEADERS AND DETAIL LINES                        030500
030600*****************************************************************   030600
030700 01  RPT-COST-HEADER.                                               030700
030800     05  FILLER  PIC X(40) VALUE                                    030800
030900         'PROJECT COSTS (PV, $ MILLIONS)'.                          030900
031000     05  FILLER  PIC X(92) VALUE SPACES.                            031000
031100 01  RPT-COST-DETAIL.                                               031100
031200     05  RCD-LABEL  PIC X(30).                                      031200
031300     05  RCD-AMT  PIC -ZZZ,ZZ9.99.                                  031300
031400     05  FILLER  PIC X(92) VALUE SPACES.                            031400
031500 01  RPT-BENEFIT-HEADER.                                            031500
031600     05  FILLER  PIC X(40) VALUE                                    031600
031700         'PROJECT BENEFITS (PV, $ MILLIONS)'.                       031700
031800     05  FILLER  PIC X(92) VALUE SPACES.                            031800
031900 01  RPT-BENEFIT-DETAIL.                                            031900
032000     05  RBD-LABEL  PIC X(30).                                      032000
032100     05  RBD-AMT  PIC -ZZZ,ZZ9.99.                                  032100
032200     05  FILLER  PIC X(92) VALUE SPACES.                            032200
032300 01  RPT-CASHFLOW-HEADER.                                           032300
032400     05  FILLER  PIC X(40) VALUE                                    032400
032500         'CASH-FLOW SCHEDULE'.                                      032500
032600     05  FILLER  PIC X(92) VALUE SPACES.                            032600
032700 01  RPT-CASHFLOW-COLHEAD.                                          032700
032800     05  FILLER  PIC X(8)  VALUE 'YEAR'.                            032800
032900     05  FILLER  PIC X(20) VALUE 'BENEFITS'.                        032900
033000     05  FILLER  PIC X(20) VALUE 'COSTS'.                           033000
033100     05  FILLER  PIC X(20) VALUE 'NET FLOW'.                        033100
033200     05  FILLER  PIC X(64) VALUE SPACES.                            033200
033300 01  RPT-CASHFLOW-DETAIL.                                           033300
033400     05  RFD-YEAR  PIC Z9.                                          033400
033500     05  FILLER  PIC X(6)  VALUE SPACES.                            033500
033600     05  RFD-BENEFIT  PIC -ZZZ,ZZZ,ZZ9.99.                          033600
033700     05  FILLER  PIC X(5)  VALUE SPACES.                            033700
033800     05  RFD-COST  PIC -ZZZ,ZZZ,ZZ9.99.                             033800
033900     05  FILLER  PIC X(5)  VALUE SPACES.                            033900
034000     05  RFD-NET  PIC -ZZZ,ZZZ,ZZ9.99.                              034000
034100     05  FILLER  PIC X(59) VALUE SPACES.                            034100
034200 01  RPT-REJECT-LINE.                                               034200
034300     05  FILLER  PIC X(27) VALUE                                    034300
034400         '*** PROJECT REJECTED *** '.                               034400
034500     05  RRL-PROJ-ID  PIC X(8).                                     034500
034600     05  FILLER  PIC X(2)  VALUE SPACES.                            034600
034700     05  RRL-REASON  PIC X(60).                                     034700
034800     05  FILLER  PIC X(35) VALUE SPACES.                            034800
034900 01  RPT-TRAILER-1                   PIC X(132) VALUE               034900
035000     '*** BATCH CONTROL TOTALS ***'.                                035000
035100 01  RPT-TRAILER-2.                                                 035100
035200     05  FILLER  PIC X(22) VALUE                                    035200
035300         'PROJECTS READ ......  '.                                  035300
035400     05  RT2-READ  PIC ZZ,ZZ9.                                      035400
035500     05  FILLER  PIC X(102) VALUE SPACES.                           035500
035600 01  RPT-TRAILER-3.                                                 035600
035700     05  FILLER  PIC X(22) VALUE                                    035700
035800         'PROJECTS REJECTED ..  '.                                  035800
035900     05  RT3-REJECT  PIC ZZ,ZZ9.                                    035900
036000     05  FILLER  PIC X(102) VALUE SPACES.                           036000
036100 01  RPT-TRAILER-4.                                                 036100
036200     05  FILLER  PIC X(22) VALUE                                    036200
036300         'PROJECTS PROCESSED .  '.                                  036300
036400     05  RT4-PROCESSED  PIC ZZ,ZZ9.                                 036400
036500     05  FILLER  PIC X(102) VALUE SPACES.                           036500
036600 01  RPT-TRAILER-5.                                                 036600
036700     05  FILLER  PIC X(22) VALUE                                    036700
036800         'GRAND TOTAL PV BEN ..  '.                                 036800
036900     05  RT5-PV-BEN  PIC -ZZZ,ZZZ,ZZ9.99.                           036900
037000     05  FILLER  PIC X(93) VALUE SPACES.                            037000
037100 01  RPT-TRAILER-6.                                                 037100
037200     05  FILLER  PIC X(22) VALUE                                    037200
037300         'GRAND TOTAL PV COST .  '.                                 037300
037400     05  RT6-PV-COST  PIC -ZZZ,ZZZ,ZZ9.99.                          037400
037500     05  FILLER  PIC X(93) VALUE SPACES.                            037500
037600 01  RPT-TRAILER-7.                                                 037600
037700     05  FILLER  PIC X(22) VALUE                                    037700
037800         'GRAND TOTAL NPV .....  '.                                 037800
037900     05  RT7-NPV  PIC -ZZZ,ZZZ,ZZ9.99.                              037900
038000     05  FILLER  PIC X(93) VALUE SPACES.                            038000
038100*****************************************************************   038100
038200 PROCEDURE DIVISION.                                                038200
038300*****************************************************************   038300
038400*    000-MAIN-PROCESS  --  OVERALL CONTROL                      *   038400
038500*****************************************************************   038500
038600 000-MAIN-PROCESS.                                                  038600
038700     ACCEPT WS-CURRENT-DATE FROM DATE.                              038700
038800     PERFORM 050-OPEN-FILES THRU 050-EXIT.                          038800
038900     PERFORM 100-INITIALIZE-RUN THRU 100-EXIT.                      038900
039000     PERFORM 200-PROCESS-PROJECT-RECORDS THRU 200-EXIT              039000
039100         UNTIL PROJIN-AT-EOF.                                       039100
039200     PERFORM 850-PRINT-BATCH-TRAILER THRU 850-EXIT.                 039200
039300     PERFORM 090-CLOSE-FILES THRU 090-EXIT.                         039300
039400     GOBACK.                                                        039400
039500*****************************************************************   039500
039600*    100-INITIALIZE-RUN  --  READ THE SINGLE PARAMETER RECORD       039600
039700*    (BATCH FLOW STEP 1).  ABORT THE RUN IF IT IS MISSING.          039700
039800*****************************************************************   039800
039900 100-INITIALIZE-RUN.                                                039900
040000     READ PARMIN INTO PARAM-RECORD                                  040000
040100         AT END                                                     040100
040200             DISPLAY 'CBACALC - PARMIN IS EMPTY - RUN ABORTED'      040200
040300             MOVE 16 TO RETURN-CODE                                 040300
040400             GOBACK                                                 040400
040500     END-READ.                                                      040500
040600     IF NOT PARMIN-OK AND WS-PARMIN-STATUS NOT = SPACES             040600
040700         DISPLAY 'CBACALC - PARMIN READ ERROR STATUS = '            040700
040800             WS-PARMIN-STATUS                                       040800
040900         MOVE 16 TO RETURN-CODE                                     040900
041000         GOBACK                                                     041000
041100     END-IF.                                                        041100
041200*    02/08/96  RTB - DISCOUNT-RATE NOW CARRIES 4 DECIMALS ON        041200
041300*    PARMIN (REQ 4201); THE DIVIDE BELOW IS UNCHANGED.              041300
041400     COMPUTE WS-DISCOUNT-RATE-DEC ROUNDED =                         041400
041500         DISCOUNT-RATE / 100.                                       041500
041600     PERFORM 060-READ-PROJECT-RECORD THRU 060-EXIT.                 041600
041700 100-EXIT.                                                          041700
041800     EXIT.                                                          041800
041900*****************************************************************   041900
042000*    200-PROCESS-PROJECT-RECORDS  --  ONE PASS PER PROJECT          042000
042100*    RECORD (BATCH FLOW STEP 2).                                    042100
042200*****************************************************************   042200
042300 200-PROCESS-PROJECT-RECORDS.                                       042300
042400     ADD 1 TO WS-PROJ-READ-CTR.                                     042400
042500     PERFORM 250-VALIDATE-PROJECT-REC THRU 250-EXIT.                042500
042600     IF PROJECT-REC-VALID                                           042600
042700         PERFORM 300-DERIVE-UNIT-VALUES THRU 300-EXIT               042700
042800         PERFORM 350-COMPUTE-ANNUAL-STREAMS THRU 350-EXIT           042800
042900         PERFORM 400-BUILD-CASHFLOW-SCHEDULE THRU 400-EXIT          042900
043000         PERFORM 500-COMPUTE-INDICATORS THRU 500-EXIT               043000
043100         PERFORM 600-WRITE-SUMMARY-RECORD THRU 600-EXIT             043100
043200         PERFORM 700-PRINT-PROJECT-REPORT THRU 700B-EXIT            043200
043300         PERFORM 800-ACCUMULATE-CONTROL-TOTALS THRU 800-EXIT        043300
043400         ADD 1 TO WS-PROJ-PROCESSED-CTR                             043400
043500     ELSE                                                           043500
043600         ADD 1 TO WS-PROJ-REJECT-CTR                                043600
043700     END-IF.                                                        043700
043800     PERFORM 060-READ-PROJECT-RECORD THRU 060-EXIT.                 043800
043900 200-EXIT.                                                          043900
044000     EXIT.                                                          044000
044100*****************************************************************   044100
044200*    250-VALIDATE-PROJECT-REC  --  RULE 15.  BASE-SPEED AND         044200
044300*    BUILD-SPEED MUST BE GREATER THAN ZERO; HORIZON-YEARS MUST      044300
044400*    BE 1 THRU 30.  REJECTED RECORDS ARE COUNTED, NOT PROCESSED.    044400
044500*****************************************************************   044500
044600 250-VALIDATE-PROJECT-REC.                                          044600
044700     MOVE 'Y' TO WS-VALID-REC-SW.                                   044700
044800     MOVE SPACES TO RRL-REASON.                                     044800
044900     IF BASE-SPEED OF PROJECT-RECORD = 0                            044900
045000         MOVE 'N' TO WS-VALID-REC-SW                                045000
045100         MOVE 'BASE-SPEED MUST BE GREATER THAN ZERO' TO RRL-REASON  045100
045200     END-IF.                                                        045200
045300     IF BUILD-SPEED OF PROJECT-RECORD = 0                           045300
045400         MOVE 'N' TO WS-VALID-REC-SW                                045400
045500         MOVE 'BUILD-SPEED MUST BE GREATER THAN ZERO' TO            045500
045600             RRL-REASON                                             045600
045700     END-IF.                                                        045700
045800     IF HORIZON-YEARS OF PROJECT-RECORD = 0 OR                      045800
045900        HORIZON-YEARS OF PROJECT-RECORD > 30                        045900
046000         MOVE 'N' TO WS-VALID-REC-SW                                046000
046100         MOVE 'HORIZON-YEARS MUST BE 1 THRU 30' TO RRL-REASON       046100
046200     END-IF.                                                        046200
046300     IF PROJECT-REC-INVALID                                         046300
046400         MOVE PROJ-ID OF PROJECT-RECORD TO RRL-PROJ-ID              046400
046500         WRITE PRINT-REC FROM RPT-REJECT-LINE AFTER 1               046500
046600     END-IF.                                                        046600
046700 250-EXIT.                                                          046700
046800     EXIT.                                                          046800
046900*****************************************************************   046900
047000*    300-DERIVE-UNIT-VALUES  --  RULES 1-4.  WEIGHTED VALUE OF      047000
047100*    TIME AND VOC, AVERAGE DAILY VOLUME, AND ANNUAL VMT.            047100
047200*****************************************************************   047200
047300 300-DERIVE-UNIT-VALUES.                                            047300
047400     COMPUTE WS-TRUCK-SHARE ROUNDED =                               047400
047500         TRUCK-PCT OF PROJECT-RECORD / 100.                         047500
047600     COMPUTE WS-AVG-VOT ROUNDED =                                   047600
047700         (VOT-TRUCK * WS-TRUCK-SHARE) +                             047700
047800         (VOT-AUTO * (1 - WS-TRUCK-SHARE)).                         047800
047900     COMPUTE WS-AVG-VOC ROUNDED =                                   047900
048000         (VOC-TRUCK * WS-TRUCK-SHARE) +                             048000
048100         (VOC-AUTO * (1 - WS-TRUCK-SHARE)).                         048100
048200     COMPUTE WS-DAILY-VOL-AVG ROUNDED =                             048200
048300         (BASE-ADT OF PROJECT-RECORD +                              048300
048400          BUILD-ADT OF PROJECT-RECORD) / 2.                         048400
048500     COMPUTE WS-VMT-BASE ROUNDED =                                  048500
048600         BASE-ADT OF PROJECT-RECORD * 365 *                         048600
048700         BASE-LENGTH OF PROJECT-RECORD.                             048700
048800     COMPUTE WS-VMT-BUILD ROUNDED =                                 048800
048900         BUILD-ADT OF PROJECT-RECORD * 365 *                        048900
049000         BUILD-LENGTH OF PROJECT-RECORD.                            049000
049100 300-EXIT.                                                          049100
049200     EXIT.                                                          049200
049300*****************************************************************   049300
049400*    350-COMPUTE-ANNUAL-STREAMS  --  RULES 5-9.  THE FOUR           049400
049500*    ANNUAL BENEFIT STREAMS AND THE NET ANNUAL O AND M COST.        049500
049600*****************************************************************   049600
049700 350-COMPUTE-ANNUAL-STREAMS.                                        049700
049800     COMPUTE WS-TIME-COST-BASE ROUNDED =                            049800
049900         (BASE-LENGTH OF PROJECT-RECORD /                           049900
050000          BASE-SPEED OF PROJECT-RECORD) * WS-AVG-VOT.               050000
050100     COMPUTE WS-TIME-COST-BUILD ROUNDED =                           050100
050200         (BUILD-LENGTH OF PROJECT-RECORD /                          050200
050300          BUILD-SPEED OF PROJECT-RECORD) * WS-AVG-VOT.              050300
050400     COMPUTE WS-BEN-TIME ROUNDED =                                  050400
050500         (WS-TIME-COST-BASE - WS-TIME-COST-BUILD) *                 050500
050600         WS-DAILY-VOL-AVG * 365.                                    050600
050700*        10/14/04  MHC - BUILD ROUTE MAY BE LONGER THAN BASE        050700
050800*        ROUTE; BEN-VOC IS ALLOWED TO GO NEGATIVE, NOT FORCED       050800
050900*        TO ZERO HERE.                                              050900
051000     COMPUTE WS-BEN-VOC ROUNDED =                                   051000
051100         (BASE-LENGTH OF PROJECT-RECORD -                           051100
051200          BUILD-LENGTH OF PROJECT-RECORD) *                         051200
051300         WS-AVG-VOC * WS-DAILY-VOL-AVG * 365.                       051300
051400     COMPUTE WS-CRASHES-BASE ROUNDED =                              051400
051500         (WS-VMT-BASE / 1000000) *                                  051500
051600         BASE-ACC-RATE OF PROJECT-RECORD.                           051600
051700     COMPUTE WS-CRASHES-BUILD ROUNDED =                             051700
051800         (WS-VMT-BUILD / 1000000) *                                 051800
051900         BUILD-ACC-RATE OF PROJECT-RECORD.                          051900
052000     COMPUTE WS-BEN-SAFETY ROUNDED =                                052000
052100         (WS-CRASHES-BASE - WS-CRASHES-BUILD) * AVG-ACC-COST.       052100
052200     COMPUTE WS-BEN-EMISSION ROUNDED =                              052200
052300         (WS-VMT-BASE - WS-VMT-BUILD) * EMIT-COST-VMT.              052300
052400     COMPUTE WS-COST-OM-NET ROUNDED =                               052400
052500         MAINT-BUILD OF PROJECT-RECORD -                            052500
052600         MAINT-BASE OF PROJECT-RECORD.                              052600
052700 350-EXIT.                                                          052700
052800     EXIT.                                                          052800
052900*****************************************************************   052900
053000*    400-BUILD-CASHFLOW-SCHEDULE  --  DRIVES THE YEAR 0..HORIZON    053000
053100*    DISCOUNTED CASH-FLOW LOOP (BATCH FLOW 2C, RULE 10).  EACH      053100
053200*    YEAR IS COMPUTED BY 410, THEN WRITTEN BY 420.                  053200
053300*****************************************************************   053300
053400 400-BUILD-CASHFLOW-SCHEDULE.                                       053400
053500     MOVE 0 TO WS-PV-TIME WS-PV-VOC WS-PV-SAFETY WS-PV-EMISSION     053500
053600     MOVE 0 TO WS-PV-CAPITAL WS-PV-OM WS-CUM-NET-FLOW               053600
053700     MOVE 99 TO WS-PAYBACK-YEAR.                                    053700
053800     MOVE 'N' TO WS-PAYBACK-FLAG WS-PAYBACK-FOUND-SW.               053800
053900     PERFORM 410-COMPUTE-YEAR-CASHFLOW THRU 410-EXIT                053900
054000         VARYING WS-YEAR-NO FROM 0 BY 1                             054000
054100         UNTIL WS-YEAR-NO > HORIZON-YEARS OF PROJECT-RECORD.        054100
054200 400-EXIT.                                                          054200
054300     EXIT.                                                          054300
054400*****************************************************************   054400
054500*    410-COMPUTE-YEAR-CASHFLOW  --  ONE YEAR OF THE SCHEDULE.       054500
054600*    YEAR ZERO IS THE CONSTRUCTION YEAR (UNDISCOUNTED CAPITAL       054600
054700*    COST, NO BENEFIT).  YEARS 1..HORIZON ACCUMULATE PV OF EACH     054700
054800*    CATEGORY USING DF(T) = 1 / (1+R)**T.                           054800
054900*****************************************************************   054900
055000 410-COMPUTE-YEAR-CASHFLOW.                                         055000
055100     IF WS-YEAR-NO = 0                                              055100
055200         MOVE 1 TO WS-DISCOUNT-FACTOR                               055200
055300         MOVE 0 TO WS-YR-BENEFIT                                    055300
055400         MOVE CAPITAL-COST OF PROJECT-RECORD TO WS-YR-COST          055400
055500         ADD CAPITAL-COST OF PROJECT-RECORD TO WS-PV-CAPITAL        055500
055600     ELSE                                                           055600
055700         COMPUTE WS-DISCOUNT-FACTOR ROUNDED =                       055700
055800             1 / ((1 + WS-DISCOUNT-RATE-DEC) ** WS-YEAR-NO)         055800
055900         COMPUTE WS-YR-BENEFIT ROUNDED =                            055900
056000             WS-BEN-TIME + WS-BEN-VOC + WS-BEN-SAFETY +             056000
056100             WS-BEN-EMISSION                                        056100
056200         MOVE WS-COST-OM-NET TO WS-YR-COST                          056200
056300         COMPUTE WS-PV-TIME ROUNDED =                               056300
056400             WS-PV-TIME + (WS-BEN-TIME * WS-DISCOUNT-FACTOR)        056400
056500         COMPUTE WS-PV-VOC ROUNDED =                                056500
056600             WS-PV-VOC + (WS-BEN-VOC * WS-DISCOUNT-FACTOR)          056600
056700         COMPUTE WS-PV-SAFETY ROUNDED =                             056700
056800             WS-PV-SAFETY + (WS-BEN-SAFETY * WS-DISCOUNT-FACTOR)    056800
056900         COMPUTE WS-PV-EMISSION ROUNDED =                           056900
057000             WS-PV-EMISSION +                                       057000
057100             (WS-BEN-EMISSION * WS-DISCOUNT-FACTOR)                 057100
057200         COMPUTE WS-PV-OM ROUNDED =                                 057200
057300             WS-PV-OM + (WS-COST-OM-NET * WS-DISCOUNT-FACTOR)       057300
057400     END-IF.                                                        057400
057500     COMPUTE WS-YR-NET ROUNDED = WS-YR-BENEFIT - WS-YR-COST.        057500
057600     ADD WS-YR-NET TO WS-CUM-NET-FLOW.                              057600
057700     IF WS-CUM-NET-FLOW >= 0 AND NOT PAYBACK-ALREADY-FOUND          057700
057800         MOVE WS-YEAR-NO TO WS-PAYBACK-YEAR                         057800
057900         MOVE 'Y' TO WS-PAYBACK-FLAG WS-PAYBACK-FOUND-SW            057900
058000     END-IF.                                                        058000
058100     PERFORM 420-WRITE-CASHFLOW-RECORD THRU 420-EXIT.               058100
058200 410-EXIT.                                                          058200
058300     EXIT.                                                          058300
058400*****************************************************************   058400
058500*    420-WRITE-CASHFLOW-RECORD  --  ONE FLOWOUT RECORD, THE         058500
058600*    UNDISCOUNTED YEAR FLOWS.                                       058600
058700*****************************************************************   058700
058800 420-WRITE-CASHFLOW-RECORD.                                         058800
058900     MOVE PROJ-ID OF PROJECT-RECORD TO PROJ-ID OF CASHFLOW-RECORD.  058900
059000     MOVE WS-YEAR-NO TO YEAR-NO OF CASHFLOW-RECORD.                 059000
059100     MOVE WS-YR-BENEFIT TO YR-BENEFIT OF CASHFLOW-RECORD.           059100
059200     MOVE WS-YR-COST TO YR-COST OF CASHFLOW-RECORD.                 059200
059300     MOVE WS-YR-NET TO YR-NET OF CASHFLOW-RECORD.                   059300
059400     WRITE CASHFLOW-RECORD.                                         059400
059500 420-EXIT.                                                          059500
059600     EXIT.                                                          059600
059700*****************************************************************   059700
059800*    500-COMPUTE-INDICATORS  --  RULES 11-14.  NPV, BCR, IRR,       059800
059900*    AND FINALIZES THE PAYBACK FIELDS SET DURING THE 410 LOOP.      059900
060000*****************************************************************   060000
060100 500-COMPUTE-INDICATORS.                                            060100
060200     COMPUTE WS-TOTAL-PV-BENEFIT ROUNDED =                          060200
060300         WS-PV-TIME + WS-PV-VOC + WS-PV-SAFETY + WS-PV-EMISSION.    060300
060400     COMPUTE WS-TOTAL-PV-COST ROUNDED = WS-PV-CAPITAL + WS-PV-OM.   060400
060500     COMPUTE WS-NPV-AMT ROUNDED =                                   060500
060600         WS-TOTAL-PV-BENEFIT - WS-TOTAL-PV-COST.                    060600
060700     IF WS-TOTAL-PV-COST = 0                                        060700
060800         MOVE 0 TO WS-BCR-VAL                                       060800
060900     ELSE                                                           060900
061000         COMPUTE WS-BCR-VAL ROUNDED =                               061000
061100             WS-TOTAL-PV-BENEFIT / WS-TOTAL-PV-COST                 061100
061200     END-IF.                                                        061200
061300     PERFORM 550-COMPUTE-IRR-BISECTION THRU 550-EXIT.               061300
061400 500-EXIT.                                                          061400
061500     EXIT.                                                          061500
061600*****************************************************************   061600
061700*    550-COMPUTE-IRR-BISECTION  --  RULE 14.  FINDS I SUCH THAT     061700
061800*    THE NPV OF THE UNDISCOUNTED NET-FLOW SCHEDULE AT RATE I IS     061800
061900*    ZERO, BY BISECTION ON I BETWEEN 0 PERCENT AND 100 PERCENT,     061900
062000*    TO A TOLERANCE OF 0.0001 PERCENTAGE POINTS.  REPORTS ZERO      062000
062100*    WHEN THE SCHEDULE DOES NOT BRACKET A ROOT OR FAILS TO          062100
062200*    CONVERGE WITHIN 60 ITERATIONS.                                 062200
062300*****************************************************************   062300
062400 550-COMPUTE-IRR-BISECTION.                                         062400
062500     MOVE 0 TO WS-IRR-LOW.                                          062500
062600     MOVE 1 TO WS-IRR-HIGH.                                         062600
062700     MOVE 0 TO WS-IRR-ITER-CTR.                                     062700
062800     MOVE 'N' TO WS-IRR-CONVERGED-SW WS-IRR-SIGN-CHANGE-SW.         062800
062900     MOVE WS-IRR-LOW TO WS-IRR-MID.                                 062900
063000     PERFORM 560-EVALUATE-NPV-AT-RATE THRU 560-EXIT.                063000
063100     MOVE WS-NPV-AT-MID TO WS-NPV-AT-LOW.                           063100
063200     MOVE WS-IRR-HIGH TO WS-IRR-MID.                                063200
063300     PERFORM 560-EVALUATE-NPV-AT-RATE THRU 560-EXIT.                063300
063400     IF (WS-NPV-AT-LOW >= 0 AND WS-NPV-AT-MID >= 0) OR              063400
063500        (WS-NPV-AT-LOW < 0 AND WS-NPV-AT-MID < 0)                   063500
063600         MOVE 'N' TO WS-IRR-SIGN-CHANGE-SW                          063600
063700     ELSE                                                           063700
063800         MOVE 'Y' TO WS-IRR-SIGN-CHANGE-SW                          063800
063900     END-IF.                                                        063900
064000     IF IRR-BRACKETED                                               064000
064100         PERFORM 570-BISECT-IRR-RANGE THRU 570-EXIT                 064100
064200             UNTIL IRR-CONVERGED OR WS-IRR-ITER-CTR > 60            064200
064300     END-IF.                                                        064300
064400     IF IRR-BRACKETED AND IRR-CONVERGED                             064400
064500         COMPUTE WS-IRR-PCT ROUNDED = WS-IRR-MID * 100              064500
064600     ELSE                                                           064600
064700         COMPUTE WS-IRR-TRACE-PCT ROUNDED = WS-IRR-MID * 100        064700
064800         DISPLAY 'CBACALC - IRR DID NOT CONVERGE FOR PROJECT '      064800
064900             PROJ-ID OF PROJECT-RECORD ' - LAST RATE TRIED = '      064900
065000             WS-IRR-TRACE-PCT                                       065000
065100         MOVE 0 TO WS-IRR-PCT                                       065100
065200     END-IF.                                                        065200
065300 550-EXIT.                                                          065300
065400     EXIT.                                                          065400
065500*****************************************************************   065500
065600*    560-EVALUATE-NPV-AT-RATE  --  NPV OF THE UNDISCOUNTED NET      065600
065700*    FLOWS AT THE CANDIDATE RATE WS-IRR-MID.  YEAR 0 IS CAPITAL     065700
065800*    COST, YEARS 1..HORIZON ARE THIS PROJECT'S NET ANNUAL FLOW.     065800
065900*****************************************************************   065900
066000 560-EVALUATE-NPV-AT-RATE.                                          066000
066100     MOVE 0 TO WS-NPV-AT-MID.                                       066100
066200     SUBTRACT CAPITAL-COST OF PROJECT-RECORD FROM WS-NPV-AT-MID.    066200
066300     PERFORM 565-ADD-YEAR-TO-IRR-NPV THRU 565-EXIT                  066300
066400         VARYING WS-YEAR-NO FROM 1 BY 1                             066400
066500         UNTIL WS-YEAR-NO > HORIZON-YEARS OF PROJECT-RECORD.        066500
066600 560-EXIT.                                                          066600
066700     EXIT.                                                          066700
066800 565-ADD-YEAR-TO-IRR-NPV.                                           066800
066900     COMPUTE WS-IRR-FACTOR ROUNDED =                                066900
067000         1 / ((1 + WS-IRR-MID) ** WS-YEAR-NO).                      067000
067100     COMPUTE WS-YR-NET ROUNDED =                                    067100
067200         (WS-BEN-TIME + WS-BEN-VOC + WS-BEN-SAFETY +                067200
067300          WS-BEN-EMISSION - WS-COST-OM-NET) * WS-IRR-FACTOR.        067300
067400     ADD WS-YR-NET TO WS-NPV-AT-MID.                                067400
067500 565-EXIT.                                                          067500
067600     EXIT.                                                          067600
067700*****************************************************************   067700
067800*    570-BISECT-IRR-RANGE  --  ONE BISECTION STEP.                  067800
067900*****************************************************************   067900
068000 570-BISECT-IRR-RANGE.                                              068000
068100     ADD 1 TO WS-IRR-ITER-CTR.                                      068100
068200     COMPUTE WS-IRR-MID ROUNDED =                                   068200
068300         (WS-IRR-LOW + WS-IRR-HIGH) / 2.                            068300
068400     PERFORM 560-EVALUATE-NPV-AT-RATE THRU 560-EXIT.                068400
068500     IF (WS-NPV-AT-MID < 0 AND WS-NPV-AT-LOW < 0) OR                068500
068600        (WS-NPV-AT-MID >= 0 AND WS-NPV-AT-LOW >= 0)                 068600
068700         MOVE WS-IRR-MID TO WS-IRR-LOW                              068700
068800         MOVE WS-NPV-AT-MID TO WS-NPV-AT-LOW                        068800
068900     ELSE                                                           068900
069000         MOVE WS-IRR-MID TO WS-IRR-HIGH                             069000
069100     END-IF.                                                        069100
069200     IF (WS-IRR-HIGH - WS-IRR-LOW) < 0.000001                       069200
069300         MOVE 'Y' TO WS-IRR-CONVERGED-SW                            069300
069400     END-IF.                                                        069400
069500 570-EXIT.                                                          069500
069600     EXIT.                                                          069600
069700*****************************************************************   069700
069800*    600-WRITE-SUMMARY-RECORD  --  BATCH FLOW STEP 2E (PART 1).     069800
069900*****************************************************************   069900
070000 600-WRITE-SUMMARY-RECORD.                                          070000
070100     MOVE PROJ-ID OF PROJECT-RECORD TO PROJ-ID OF SUMMARY-RECORD.   070100
070200     MOVE WS-NPV-AMT TO NPV-AMT.                                    070200
070300     MOVE WS-BCR-VAL TO BCR-VAL.                                    070300
070400     MOVE WS-IRR-PCT TO IRR-PCT.                                    070400
070500     MOVE WS-PAYBACK-YEAR TO PAYBACK-YEAR.                          070500
070600     MOVE WS-PAYBACK-FLAG TO PAYBACK-FLAG.                          070600
070700     MOVE WS-PV-TIME TO PV-TIME.                                    070700
070800     MOVE WS-PV-VOC TO PV-VOC.                                      070800
070900     MOVE WS-PV-SAFETY TO PV-SAFETY.                                070900
071000     MOVE WS-PV-EMISSION TO PV-EMISSION.                            071000
071100     MOVE WS-PV-CAPITAL TO PV-CAPITAL.                              071100
071200     MOVE WS-PV-OM TO PV-OM.                                        071200
071300     WRITE SUMMARY-RECORD.                                          071300
071400 600-EXIT.                                                          071400
071500     EXIT.                                                          071500
071600*****************************************************************   071600
071700*    700-PRINT-PROJECT-REPORT  --  RESULTS SHEET BUILDER.  THE      071700
071800*    HEADING, HEADLINE INDICATORS, AND THE THREE REPORT             071800
071900*    SECTIONS (BATCH FLOW STEP 2E PART 2, RULES 16-17).             071900
072000*****************************************************************   072000
072100 700-PRINT-PROJECT-REPORT.                                          072100
072200     MOVE WS-CUR-MM TO RH1-MM.                                      072200
072300     MOVE WS-CUR-DD TO RH1-DD.                                      072300
072400     MOVE WS-CUR-YY TO RH1-YY.                                      072400
072500     WRITE PRINT-REC FROM RPT-HEADING1 AFTER TOP-OF-FORM.           072500
072600     MOVE PROJ-ID OF PROJECT-RECORD TO RH2-PROJ-ID.                 072600
072700     MOVE PROJ-NAME OF PROJECT-RECORD TO RH2-PROJ-NAME.             072700
072800     WRITE PRINT-REC FROM RPT-HEADING2 AFTER 1.                     072800
072900     MOVE HORIZON-YEARS OF PROJECT-RECORD TO RH3-HORIZON.           072900
073000     MOVE DISCOUNT-RATE TO RH3-DISCOUNT.                            073000
073100     WRITE PRINT-REC FROM RPT-HEADING3 AFTER 1.                     073100
073200     WRITE PRINT-REC FROM RPT-BLANK-LINE AFTER 1.                   073200
073300     COMPUTE RHL-NPV ROUNDED = WS-NPV-AMT / 1000000.                073300
073400     MOVE WS-BCR-VAL TO RHL-BCR.                                    073400
073500     COMPUTE RHL-IRR ROUNDED = WS-IRR-PCT.                          073500
073600     IF PAYBACK-ALREADY-FOUND                                       073600
073700         MOVE WS-PAYBACK-YEAR TO WS-PAYBACK-YR-ED                   073700
073800         MOVE SPACES TO WS-PAYBACK-FILL                             073800
073900     ELSE                                                           073900
074000         MOVE 'NOT REACHED' TO WS-PAYBACK-TEXT                      074000
074100     END-IF.                                                        074100
074200     MOVE WS-PAYBACK-TEXT TO RHL-PAYBACK.                           074200
074300     WRITE PRINT-REC FROM RPT-HEADLINE AFTER 1.                     074300
074400     WRITE PRINT-REC FROM RPT-BLANK-LINE AFTER 1.                   074400
074500     PERFORM 710-PRINT-COST-SECTION THRU 710-EXIT.                  074500
074600     PERFORM 720-PRINT-BENEFIT-SECTION THRU 720-EXIT.               074600
074700     PERFORM 730B-PRINT-CASHFLOW-SECTION THRU 730B-EXIT.            074700
074800 700B-EXIT.                                                         074800
074900     EXIT.                                                          074900
075000*****************************************************************   075000
075100*    710-PRINT-COST-SECTION  --  REPORT SECTION 1.                  075100
075200*****************************************************************   075200
075300 710-PRINT-COST-SECTION.                                            075300
075400     WRITE PRINT-REC FROM RPT-COST-HEADER AFTER 1.                  075400
075500     MOVE 'CAPITAL CONSTRUCTION' TO RCD-LABEL.                      075500
075600     COMPUTE RCD-AMT ROUNDED = WS-PV-CAPITAL / 1000000.             075600
075700     WRITE PRINT-REC FROM RPT-COST-DETAIL AFTER 1.                  075700
075800     MOVE 'NET O AND M COSTS' TO RCD-LABEL.                         075800
075900     COMPUTE RCD-AMT ROUNDED = WS-PV-OM / 1000000.                  075900
076000     WRITE PRINT-REC FROM RPT-COST-DETAIL AFTER 1.                  076000
076100     MOVE 'TOTAL COSTS' TO RCD-LABEL.                               076100
076200     COMPUTE RCD-AMT ROUNDED = WS-TOTAL-PV-COST / 1000000.          076200
076300     WRITE PRINT-REC FROM RPT-COST-DETAIL AFTER 1.                  076300
076400     WRITE PRINT-REC FROM RPT-BLANK-LINE AFTER 1.                   076400
076500 710-EXIT.                                                          076500
076600     EXIT.                                                          076600
076700*****************************************************************   076700
076800*    720-PRINT-BENEFIT-SECTION  --  REPORT SECTION 2.               076800
076900*****************************************************************   076900
077000 720-PRINT-BENEFIT-SECTION.                                         077000
077100     WRITE PRINT-REC FROM RPT-BENEFIT-HEADER AFTER 1.               077100
077200     MOVE 'TRAVEL TIME SAVINGS' TO RBD-LABEL.                       077200
077300     COMPUTE RBD-AMT ROUNDED = WS-PV-TIME / 1000000.                077300
077400     WRITE PRINT-REC FROM RPT-BENEFIT-DETAIL AFTER 1.               077400
077500     MOVE 'VEHICLE OPERATING COST SAVINGS' TO RBD-LABEL.            077500
077600     COMPUTE RBD-AMT ROUNDED = WS-PV-VOC / 1000000.                 077600
077700     WRITE PRINT-REC FROM RPT-BENEFIT-DETAIL AFTER 1.               077700
077800     MOVE 'ACCIDENT COST SAVINGS' TO RBD-LABEL.                     077800
077900     COMPUTE RBD-AMT ROUNDED = WS-PV-SAFETY / 1000000.              077900
078000     WRITE PRINT-REC FROM RPT-BENEFIT-DETAIL AFTER 1.               078000
078100     MOVE 'EMISSION REDUCTIONS' TO RBD-LABEL.                       078100
078200     COMPUTE RBD-AMT ROUNDED = WS-PV-EMISSION / 1000000.            078200
078300     WRITE PRINT-REC FROM RPT-BENEFIT-DETAIL AFTER 1.               078300
078400     MOVE 'TOTAL BENEFITS' TO RBD-LABEL.                            078400
078500     COMPUTE RBD-AMT ROUNDED = WS-TOTAL-PV-BENEFIT / 1000000.       078500
078600     WRITE PRINT-REC FROM RPT-BENEFIT-DETAIL AFTER 1.               078600
078700     WRITE PRINT-REC FROM RPT-BLANK-LINE AFTER 1.                   078700
078800 720-EXIT.                                                          078800
078900     EXIT.                                                          078900
079000*****************************************************************   079000
079100*    730B-PRINT-CASHFLOW-SECTION  --  REPORT SECTION 3.  RE-RUNS    079100
079200*    THE YEAR LOOP FOR DISPLAY; THE DOLLAR FIGURES ARE THE SAME     079200
079300*    UNDISCOUNTED FLOWS ALREADY WRITTEN TO FLOWOUT BY 420.          079300
079400*****************************************************************   079400
079500 730B-PRINT-CASHFLOW-SECTION.                                       079500
079600     WRITE PRINT-REC FROM RPT-CASHFLOW-HEADER AFTER 1.              079600
079700     WRITE PRINT-REC FROM RPT-CASHFLOW-COLHEAD AFTER 1.             079700
079800     MOVE 0 TO WS-CUM-NET-FLOW.                                     079800
079900     PERFORM 735-PRINT-ONE-CASHFLOW-LINE THRU 735-EXIT              079900
080000         VARYING WS-YEAR-NO FROM 0 BY 1                             080000
080100         UNTIL WS-YEAR-NO > HORIZON-YEARS OF PROJECT-RECORD.        080100
080200     WRITE PRINT-REC FROM RPT-BLANK-LINE AFTER 1.                   080200
080300 730B-EXIT.                                                         080300
080400     EXIT.                                                          080400
080500 735-PRINT-ONE-CASHFLOW-LINE.                                       080500
080600     IF WS-YEAR-NO = 0                                              080600
080700         MOVE 0 TO WS-YR-BENEFIT                                    080700
080800         MOVE CAPITAL-COST OF PROJECT-RECORD TO WS-YR-COST          080800
080900     ELSE                                                           080900
081000         COMPUTE WS-YR-BENEFIT ROUNDED =                            081000
081100             WS-BEN-TIME + WS-BEN-VOC + WS-BEN-SAFETY +             081100
081200             WS-BEN-EMISSION                                        081200
081300         MOVE WS-COST-OM-NET TO WS-YR-COST                          081300
081400     END-IF.                                                        081400
081500     COMPUTE WS-YR-NET ROUNDED = WS-YR-BENEFIT - WS-YR-COST.        081500
081600     MOVE WS-YEAR-NO TO RFD-YEAR.                                   081600
081700     MOVE WS-YR-BENEFIT TO RFD-BENEFIT.                             081700
081800     MOVE WS-YR-COST TO RFD-COST.                                   081800
081900     MOVE WS-YR-NET TO RFD-NET.                                     081900
082000     WRITE PRINT-REC FROM RPT-CASHFLOW-DETAIL AFTER 1.              082000
082100 735-EXIT.                                                          082100
082200     EXIT.                                                          082200
082300*****************************************************************   082300
082400*    800-ACCUMULATE-CONTROL-TOTALS  --  BATCH FLOW STEP 2F.         082400
082500*****************************************************************   082500
082600 800-ACCUMULATE-CONTROL-TOTALS.                                     082600
082700     ADD WS-TOTAL-PV-BENEFIT TO WS-GT-PV-BENEFIT.                   082700
082800     ADD WS-TOTAL-PV-COST TO WS-GT-PV-COST.                         082800
082900     ADD WS-NPV-AMT TO WS-GT-NPV.                                   082900
083000 800-EXIT.                                                          083000
083100     EXIT.                                                          083100
083200*****************************************************************   083200
083300*    050-OPEN-FILES  --  (PARAGRAPH NUMBERS CARRIED OVER FROM       083300
083400*    THE SAM1 OPEN/CLOSE CONVENTION USED BY THIS SHOP).             083400
083500*****************************************************************   083500
083600 050-OPEN-FILES.                                                    083600
083700     OPEN INPUT  PARMIN                                             083700
083800                 PROJIN                                             083800
083900          OUTPUT SUMOUT                                             083900
084000                 FLOWOUT                                            084000
084100                 RPTOUT.                                            084100
084200     IF WS-PARMIN-STATUS NOT = '00'                                 084200
084300         DISPLAY 'CBACALC - ERROR OPENING PARMIN. STATUS = '        084300
084400             WS-PARMIN-STATUS                                       084400
084500         MOVE 16 TO RETURN-CODE                                     084500
084600         GOBACK                                                     084600
084700     END-IF.                                                        084700
084800     IF WS-PROJIN-STATUS NOT = '00'                                 084800
084900         DISPLAY 'CBACALC - ERROR OPENING PROJIN. STATUS = '        084900
085000             WS-PROJIN-STATUS                                       085000
085100         MOVE 16 TO RETURN-CODE                                     085100
085200         GOBACK                                                     085200
085300     END-IF.                                                        085300
085400 050-EXIT.                                                          085400
085500     EXIT.                                                          085500
085600*****************************************************************   085600
085700*    060-READ-PROJECT-RECORD  --  PRIMING AND SUBSEQUENT READS.     085700
085800*****************************************************************   085800
085900 060-READ-PROJECT-RECORD.                                           085900
086000     READ PROJIN INTO PROJECT-RECORD                                086000
086100         AT END                                                     086100
086200             MOVE 'Y' TO WS-PROJIN-EOF-SW                           086200
086300     END-READ.                                                      086300
086400 060-EXIT.                                                          086400
086500     EXIT.                                                          086500
086600*****************************************************************   086600
086700*    090-CLOSE-FILES.                                            *  086700
086800*****************************************************************   086800
086900 090-CLOSE-FILES.                                                   086900
087000     CLOSE PARMIN PROJIN SUMOUT FLOWOUT RPTOUT.                     087000
087100 090-EXIT.                                                          087100
087200     EXIT.                                                          087200
087300*****************************************************************   087300
087400*    850-PRINT-BATCH-TRAILER  --  BATCH FLOW STEP 3.                087400
087500*****************************************************************   087500
087600 850-PRINT-BATCH-TRAILER.                                           087600
087700     WRITE PRINT-REC FROM RPT-TRAILER-1 AFTER TOP-OF-FORM.          087700
087800     MOVE WS-PROJ-READ-CTR TO RT2-READ.                             087800
087900     WRITE PRINT-REC FROM RPT-TRAILER-2 AFTER 2.                    087900
088000     MOVE WS-PROJ-REJECT-CTR TO RT3-REJECT.                         088000
088100     WRITE PRINT-REC FROM RPT-TRAILER-3 AFTER 1.                    088100
088200     MOVE WS-PROJ-PROCESSED-CTR TO RT4-PROCESSED.                   088200
088300     WRITE PRINT-REC FROM RPT-TRAILER-4 AFTER 1.                    088300
088400     MOVE WS-GT-PV-BENEFIT TO RT5-PV-BEN.                           088400
088500     WRITE PRINT-REC FROM RPT-TRAILER-5 AFTER 2.                    088500
088600     MOVE WS-GT-PV-COST TO RT6-PV-COST.                             088600
088700     WRITE PRINT-REC FROM RPT-TRAILER-6 AFTER 1.                    088700
088800     MOVE WS-GT-NPV TO RT7-NPV.                                     088800
088900     WRITE PRINT-REC FROM RPT-TRAILER-7 AFTER 1.                    088900
089000 850-EXIT.                                                          089000
089100     EXIT.                                                          089100
